000100*****************************************************************
000200*                                                               *
000300*           Custody / NBIM Dividend Booking Reconciliation      *
000400*                Break Classification & Run Report              *
000500*                                                               *
000600*   Reads the breaks file produced by RC010, grouped on the     *
000700*   composite key as a control break, derives a category and    *
000800*   severity for each group, writes the classified breaks file  *
000900*   and prints the combined Unit B + Unit C run summary.        *
001000*                                                               *
001100*****************************************************************
001200*
001300 IDENTIFICATION          DIVISION.
001400*================================
001500 PROGRAM-ID.             RC020.
001600 AUTHOR.                 VINCENT B COEN FBCS, FIDM, FIDPM.
001700 INSTALLATION.           APPLEWOOD COMPUTERS.
001800 DATE-WRITTEN.           04/02/87.
001900 DATE-COMPILED.          04/02/87.
002000 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
002100                         VINCENT BRYAN COEN.
002200                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300                         LICENSE.  SEE THE FILE COPYING FOR
002400                         DETAILS.
002500*
002600*    Remarks.            Break Classification - reads the RC010
002700*                        breaks file one control-break group at
002800*                        a time, derives category & severity by
002900*                        deterministic rule, writes the
003000*                        classified breaks file and prints the
003100*                        combined run report.
003200*
003300*    Called modules.     None.
003400*    Files used :
003500*                        RCBRK.   Breaks file (input).
003600*                        RCCLS.   Classified breaks (output).
003700*                        RCCNT.   Unit B counts hand-off (input).
003800*                        RCPRT.   132 col run summary (output).
003900*
004000*    Error messages used.
004100*                        RC005 - RC008.
004200*
004300*****************************************************************
004400* Changes:
004500* 04/02/87 vbc - 1.0.00 Created.  Report-only listing of ledger
004600*                       discrepancies flagged overnight by the
004700*                       match run, no severity grading yet.
004800* 11/19/90 jwc -    .01 Category column added (Rounding / FX /
004900*                       Tax / Unknown) per Ops request.
005000* 05/14/93 vbc -    .02 Severity grading added - desk wanted the
005100*                       big FX breaks flagged ahead of the tidy-
005200*                       up rounding ones.
005300* 08/30/98 vbc -    .03 Y2K - date heading on the run report no
005400*                       longer windows a 2-digit year.
005500* 02/11/99 jwc -        Y2K - confirmed clean across the century
005600*                       boundary on a soak test run.
005700* 03/03/09 vbc -    .04 Migration to Open Cobol v3.00.00.
005800* 22/06/15 vbc -    .05 Corporate-action-nuance category split
005900*                       out of Unknown (ticket RC-51).
006000* 16/04/24 vbc          Copyright notice update superseding all
006100*                       previous notices.
006200* 19/03/26 vbc - 2.0.00 Rebuilt onto the ACAS copybook/section
006300*                       conventions as RC020, paired with RC010
006400*                       (ticket RC-203 - NBIM breaks dashboard).
006500* 21/03/26 vbc -    .01 Per-run group-budget skip added so a
006600*                       pathological run can be capped without
006700*                       aborting the job (ticket RC-218).
006800* 25/03/26 vbc -    .02 Combined Unit B totals onto this report
006900*                       from the RC010 RCCNT hand-off record.
007000*
007100*****************************************************************
007200* Copyright Notice.
007300* ****************
007400*
007500* These files and programs are part of the Applewood Computers
007600* Accounting System and are copyright (c) Vincent B Coen.
007700* 1986-2026 and later.
007800*
007900* This program is now free software; you can redistribute it
008000* and/or modify it under the terms of the GNU General Public
008100* License as published by the Free Software Foundation; version
008200* 3 and later as revised for personal usage only and that
008300* includes for use within a business but without repackaging or
008400* for Resale in any way.
008500*
008600* ACAS is distributed in the hope that it will be useful, but
008700* WITHOUT ANY WARRANTY; without even the implied warranty of
008800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008900* GNU General Public License for more details.
009000*
009100*****************************************************************
009200*
009300 ENVIRONMENT             DIVISION.
009400*================================
009500 CONFIGURATION           SECTION.
009600 SPECIAL-NAMES.
009700     C01                  IS  TOP-OF-FORM.
009800     CLASS RC-Upper-Alpha IS "A" THRU "Z".
009900*
010000 INPUT-OUTPUT            SECTION.
010100 FILE-CONTROL.
010200 copy "selrcbrk.cob".
010300 copy "selrccls.cob".
010400 copy "selrccnt.cob".
010500 copy "selrcprt.cob".
010600*
010700 DATA                    DIVISION.
010800*================================
010900 FILE                    SECTION.
011000 copy "fdrcbrk.cob".
011100 copy "fdrccls.cob".
011200 copy "fdrccnt.cob".
011300*
011400 fd  Print-File
011500     reports are RC-Run-Report.
011600*
011700 WORKING-STORAGE         SECTION.
011800*-------------------------------
011900 77  Prog-Name            pic x(15)   value "RC020 (2.0.02)".
012000*
012100 copy "wsrctol.cob".
012200 copy "wsrcsts.cob".
012300*
012400 01  WS-Page-Lines        pic 999     comp  value 56.
012500 01  WS-Run-Date          pic x(10)   value spaces.
012600 01  WS-Run-Time          pic x(8)    value spaces.
012700 01  WS-Today.
012800     03  WS-Today-YY      pic 99.
012900     03  WS-Today-MM      pic 99.
013000     03  WS-Today-DD      pic 99.
013100     03  filler           pic 99.
013200 01  WS-Now.
013300     03  WS-Now-HH        pic 99.
013400     03  WS-Now-MM        pic 99.
013500     03  WS-Now-SS        pic 99.
013600     03  filler           pic 99.
013700*
013800 01  WS-Switches.
013900     03  WS-Term-Code-Sw  pic x       value "N".
014000     03  WS-Brk-Eof-Sw    pic x       value "N".
014100         88  WS-Brk-Eof               value "Y".
014200     03  filler           pic x(6).
014300*
014400* Control-break keys - BATCH FLOW Unit C SS1.  Seen also as one
014500* solid field for the key-change test.
014600*
014700 01  WS-Save-Key.
014800     03  WS-Save-Event    pic x(20)   value spaces.
014900     03  WS-Save-Acct     pic x(20)   value spaces.
015000 01  WS-Save-Key-Whole redefines WS-Save-Key
015100                         pic x(40).
015200 01  WS-Cur-Key.
015300     03  WS-Cur-Event     pic x(20)   value spaces.
015400     03  WS-Cur-Acct      pic x(20)   value spaces.
015500 01  WS-Cur-Key-Whole redefines WS-Cur-Key
015600                      pic x(40).
015700*
015800* One group's accumulated evidence - reset after every break.
015900*
016000 01  WS-Group-Data.
016100     03  WS-Grp-Has-Missing-Sw  pic x  value "N".
016200         88  WS-Grp-Has-Missing        value "Y".
016300     03  WS-Grp-Only-Money-Sw    pic x  value "Y".
016400         88  WS-Grp-Only-Money         value "Y".
016500     03  WS-Grp-Rounding-Ok-Sw   pic x  value "Y".
016600         88  WS-Grp-Rounding-Ok        value "Y".
016700     03  WS-Grp-Pair-Fail        pic x  occurs 13  value "N".
016800         88  WS-Grp-Pair-Failed         value "Y".
016900     03  WS-Grp-Fail-Cnt         pic 99        comp  value zero.
017000     03  WS-Grp-Rows-Cnt         pic 9(5)      comp  value zero.
017100     03  WS-Grp-Max-Money-Diff   pic s9(13)v9(6)
017200                             comp-3 value zero.
017300     03  filler                  pic x(4).
017400*
017500 01  WS-Tok-Table.
017600     03  WS-Tok                  pic x(36) occurs 13 value spaces.
017700*
017800* Money-pair value extraction - RC010's REASON text carries each
017900* value as a fixed 18-byte "-(14)9.99" edited field, and an
018000* edited field can't sit in a COMPUTE.  De-edit it the old way -
018100* blank the floating sign, zero-fill the leading spaces, then
018200* read the int/frac halves through a plain numeric REDEFINES.
018300*
018400 01  WS-Val1-Buf              pic x(18)   value spaces.
018500 01  WS-Val1-Digits redefines WS-Val1-Buf.
018600     03  WS-Val1-Int-Txt      pic x(15).
018700     03  WS-Val1-Dp           pic x.
018800     03  WS-Val1-Frac-Txt     pic x(2).
018900 01  WS-Val1-Num redefines WS-Val1-Buf.
019000     03  WS-Val1-Int-Num      pic 9(15).
019100     03  filler               pic x.
019200     03  WS-Val1-Frac-Num     pic 99.
019300 01  WS-Val2-Buf              pic x(18)   value spaces.
019400 01  WS-Val2-Digits redefines WS-Val2-Buf.
019500     03  WS-Val2-Int-Txt      pic x(15).
019600     03  WS-Val2-Dp           pic x.
019700     03  WS-Val2-Frac-Txt     pic x(2).
019800 01  WS-Val2-Num redefines WS-Val2-Buf.
019900     03  WS-Val2-Int-Num      pic 9(15).
020000     03  filler               pic x.
020100     03  WS-Val2-Frac-Num     pic 99.
020200 01  WS-Val1-Amt              pic s9(13)v99    comp-3 value zero.
020300 01  WS-Val2-Amt              pic s9(13)v99    comp-3 value zero.
020400 01  WS-Val1-Neg-Cnt          pic 9            comp   value zero.
020500 01  WS-Val2-Neg-Cnt          pic 9            comp   value zero.
020600 01  WS-Discard               pic x(200)  value spaces.
020700 01  WS-Num-Diff              pic s9(13)v9(6) comp-3 value zero.
020800*
020900* Right-trim scratch for Cls-Category, the same hand-rolled way
021000* RC010's ZZ300-Right-Trim trims its own 40-byte fields.
021100*
021200 01  WS-Cat-Trim-Field        pic x(25)   value spaces.
021300 01  WS-Cat-Trim-Len          pic 99      comp  value zero.
021400*
021500* Report totals - Unit B (copied from the RCCNT hand-off record
021600* before it is closed) and Unit C (built here).
021700*
021800 01  WS-Unit-B-Totals.
021900     03  WS-UB-Cst-Read       pic 9(7)  comp  value zero.
022000     03  WS-UB-Nbm-Read       pic 9(7)  comp  value zero.
022100     03  WS-UB-Matched        pic 9(7)  comp  value zero.
022200     03  WS-UB-Clean          pic 9(7)  comp  value zero.
022300     03  WS-UB-Mismatch       pic 9(7)  comp  value zero.
022400     03  WS-UB-Miss-Nbm       pic 9(7)  comp  value zero.
022500     03  WS-UB-Miss-Cst       pic 9(7)  comp  value zero.
022600     03  WS-UB-Breaks-Written pic 9(7)  comp  value zero.
022700     03  filler               pic x(4).
022800*
022900 01  WS-Unit-C-Totals.
023000     03  WS-Groups-Classified-Cnt pic 9(7) comp value zero.
023100     03  WS-Cat-Counts             pic 9(7) comp occurs 7
023200                                    value zero.
023300     03  WS-Sev-Counts             pic 9(7) comp occurs 3
023400                                    value zero.
023500     03  filler                    pic x(4).
023600*
023700 01  WS-Cat-Idx                pic 99  comp  value zero.
023800 01  WS-Sev-Idx                pic 9   comp  value zero.
023900 01  WS-Pair-Idx                pic 99  comp  value zero.
024000 01  WS-Group-Budget-Limit      pic 9(9) comp value 999999999.
024100*     Site default: unlimited.  Lower this (and recompile) to
024200*     cap the number of groups classified in one run.
024300*
024400 01  Error-Messages.
024500     03  RC005  pic x(30) value "RC005 Breaks file Open Err =  ".
024600     03  RC006  pic x(30) value "RC006 Class  file Open Err =  ".
024700     03  RC007  pic x(30) value "RC007 Counts file Open Err =  ".
024800     03  RC008  pic x(30) value "RC008 Print  file Open Err =  ".
024900     03  filler pic x(4).
025000*
025100 REPORT                  SECTION.
025200*===============================
025300 RD  RC-Run-Report
025400     control       Final
025500     Page Limit    WS-Page-Lines
025600     Heading       1
025700     First Detail  5
025800     Last  Detail  WS-Page-Lines.
025900*
026000 01  RC-Head-1  Type Page Heading.
026100     03  line  1.
026200         05  col   1     pic x(15)  source Prog-Name.
026300         05  col  20     pic x(52)
026400                 value "Custody / NBIM Dividend Booking Reconcilia
026500-                "tion".
026600         05  col 100     pic x(5)   value "Page ".
026700         05  col 105     pic zz9    source Page-Counter.
026800     03  line  2.
026900         05  col  20     pic x(20)  value "Run Summary Report".
027000         05  col  90     pic x(10)  source WS-Run-Date.
027100         05  col 101     pic x(8)   source WS-Run-Time.
027200*
027300 01  RC-Totals  type control footing final  line plus 2.
027400     03  line plus 2.
027500         05  col   1     pic x(38)
027600                 value "Unit B - Strict Reconciliation Totals".
027700     03  line plus 1.
027800         05  col   3     pic x(28)
027900                 value "Custody records read  . . .".
028000         05  col  34     pic zzzzzz9  source WS-UB-Cst-Read.
028100     03  line plus 1.
028200         05  col   3     pic x(28)
028300                 value "NBIM records read . . . . .".
028400         05  col  34     pic zzzzzz9  source WS-UB-Nbm-Read.
028500     03  line plus 1.
028600         05  col   3     pic x(28)
028700                 value "Keys matched . . . . . . . .".
028800         05  col  34     pic zzzzzz9  source WS-UB-Matched.
028900     03  line plus 1.
029000         05  col   3     pic x(28)
029100                 value "Clean matches  . . . . . . .".
029200         05  col  34     pic zzzzzz9  source WS-UB-Clean.
029300     03  line plus 1.
029400         05  col   3     pic x(28)
029500                 value "Mismatch breaks  . . . . . .".
029600         05  col  34     pic zzzzzz9  source WS-UB-Mismatch.
029700     03  line plus 1.
029800         05  col   3     pic x(28)
029900                 value "Missing at NBIM  . . . . . .".
030000         05  col  34     pic zzzzzz9  source WS-UB-Miss-Nbm.
030100     03  line plus 1.
030200         05  col   3     pic x(28)
030300                 value "Missing at Custody . . . . .".
030400         05  col  34     pic zzzzzz9  source WS-UB-Miss-Cst.
030500     03  line plus 1.
030600         05  col   3     pic x(28)
030700                 value "Total breaks written . . . .".
030800         05  col  34     pic zzzzzz9  source WS-UB-Breaks-Written.
030900     03  line plus 2.
031000         05  col   1     pic x(40)
031100                 value "Unit C - Break Classification Totals".
031200     03  line plus 1.
031300         05  col   3     pic x(28)
031400                 value "Groups classified . . . . .".
031500         05  col  34     pic zzzzzz9
031600                 source WS-Groups-Classified-Cnt.
031700     03  line plus 1.
031800         05  col   3     pic x(25)  source RC-Category-Entry (1).
031900         05  col  34     pic zzzzzz9  source WS-Cat-Counts (1).
032000     03  line plus 1.
032100         05  col   3     pic x(25)  source RC-Category-Entry (2).
032200         05  col  34     pic zzzzzz9  source WS-Cat-Counts (2).
032300     03  line plus 1.
032400         05  col   3     pic x(25)  source RC-Category-Entry (3).
032500         05  col  34     pic zzzzzz9  source WS-Cat-Counts (3).
032600     03  line plus 1.
032700         05  col   3     pic x(25)  source RC-Category-Entry (4).
032800         05  col  34     pic zzzzzz9  source WS-Cat-Counts (4).
032900     03  line plus 1.
033000         05  col   3     pic x(25)  source RC-Category-Entry (5).
033100         05  col  34     pic zzzzzz9  source WS-Cat-Counts (5).
033200     03  line plus 1.
033300         05  col   3     pic x(25)  source RC-Category-Entry (6).
033400         05  col  34     pic zzzzzz9  source WS-Cat-Counts (6).
033500     03  line plus 1.
033600         05  col   3     pic x(25)  source RC-Category-Entry (7).
033700         05  col  34     pic zzzzzz9  source WS-Cat-Counts (7).
033800     03  line plus 1.
033900         05  col   3     pic x(6)   source RC-Severity-Entry (1).
034000         05  col  34     pic zzzzzz9  source WS-Sev-Counts (1).
034100     03  line plus 1.
034200         05  col   3     pic x(6)   source RC-Severity-Entry (2).
034300         05  col  34     pic zzzzzz9  source WS-Sev-Counts (2).
034400     03  line plus 1.
034500         05  col   3     pic x(6)   source RC-Severity-Entry (3).
034600         05  col  34     pic zzzzzz9  source WS-Sev-Counts (3).
034700*
034800 PROCEDURE               DIVISION.
034900*================================
035000*
035100 AA000-Main               SECTION.
035200*********************************
035300     PERFORM  AA010-Open-Files.
035400     if       WS-Term-Code-Sw not = "N"
035500              go to    AA000-Exit.
035600     PERFORM  AA020-Read-Counts.
035700     PERFORM  AA030-Stamp-Run-Date.
035800     initiate RC-Run-Report.
035900     PERFORM  BB010-Read-Breaks.
036000     if       not WS-Brk-Eof
036100              move     WS-Cur-Key to WS-Save-Key.
036200     PERFORM  CC100-One-Cycle until WS-Brk-Eof.
036300     if       WS-Grp-Rows-Cnt > zero
036400              PERFORM  GG000-Finalize-Group.
036500     generate RC-Run-Report.
036600     terminate RC-Run-Report.
036700     PERFORM  AA090-Close-Files.
036800*
036900 AA000-Exit.  exit section.
037000*
037100 AA010-Open-Files         SECTION.
037200*********************************
037300     move     "N"       to WS-Term-Code-Sw.
037400*
037500     open     input    RC-Breaks-File.
037600     if       RC-Brk-Status not = "00"
037700              display  RC005  RC-Brk-Status  upon console
037800              move     "Y"    to WS-Term-Code-Sw
037900              move     16     to return-code
038000              go to    AA010-Exit.
038100*
038200     open     output   RC-Class-File.
038300     if       RC-Cls-Status not = "00"
038400              display  RC006  RC-Cls-Status  upon console
038500              close    RC-Breaks-File
038600              move     "Y"    to WS-Term-Code-Sw
038700              move     16     to return-code
038800              go to    AA010-Exit.
038900*
039000     open     input    RC-Counts-File.
039100     if       RC-Cnt-Status not = "00"
039200              display  RC007  RC-Cnt-Status  upon console
039300              close    RC-Breaks-File  RC-Class-File
039400              move     "Y"    to WS-Term-Code-Sw
039500              move     16     to return-code
039600              go to    AA010-Exit.
039700*
039800     open     output   Print-File.
039900     if       RC-Prt-Status not = "00"
040000              display  RC008  RC-Prt-Status  upon console
040100              close    RC-Breaks-File  RC-Class-File
040200              close    RC-Counts-File
040300              move     "Y"    to WS-Term-Code-Sw
040400              move     16     to return-code.
040500*
040600 AA010-Exit.  exit section.
040700*
040800 AA020-Read-Counts        SECTION.
040900*********************************
041000* One record only - the RC010 hand-off written at AA090.
041100     read     RC-Counts-File
041200              at end
041300              display  "RC020 RCCNT empty - Unit B totals zero"
041400                       upon console.
041500     move     Cnt-Cst-Read       to WS-UB-Cst-Read.
041600     move     Cnt-Nbm-Read       to WS-UB-Nbm-Read.
041700     move     Cnt-Matched        to WS-UB-Matched.
041800     move     Cnt-Clean          to WS-UB-Clean.
041900     move     Cnt-Mismatch       to WS-UB-Mismatch.
042000     move     Cnt-Miss-Nbm       to WS-UB-Miss-Nbm.
042100     move     Cnt-Miss-Cst       to WS-UB-Miss-Cst.
042200     move     Cnt-Breaks-Written to WS-UB-Breaks-Written.
042300     close    RC-Counts-File.
042400*
042500 AA020-Exit.  exit section.
042600*
042700 AA030-Stamp-Run-Date     SECTION.
042800*********************************
042900     accept   WS-Today from date.
043000     accept   WS-Now   from time.
043100     string   "20" WS-Today-YY "-" WS-Today-MM "-" WS-Today-DD
043200              delimited by size into WS-Run-Date.
043300     string   WS-Now-HH ":" WS-Now-MM ":" WS-Now-SS
043400              delimited by size into WS-Run-Time.
043500*
043600 AA030-Exit.  exit section.
043700*
043800 AA090-Close-Files        SECTION.
043900*********************************
044000     close    RC-Breaks-File  RC-Class-File  Print-File.
044100     display  "RC020 groups classified " WS-Groups-Classified-Cnt
044200              upon console.
044300*
044400 AA090-Exit.  exit section.
044500*
044600 BB010-Read-Breaks        SECTION.
044700*********************************
044800     read     RC-Breaks-File
044900              at end
045000              set      WS-Brk-Eof to true.
045100     if       not WS-Brk-Eof
045200              move     Brk-Event-Key to WS-Cur-Event
045300              move     Brk-Bank-Acct to WS-Cur-Acct.
045400*
045500 BB010-Exit.  exit section.
045600*
045700 CC100-One-Cycle          SECTION.
045800*********************************
045900* Classic control-break read-ahead - BATCH FLOW Unit C SS1.
046000     if       WS-Cur-Key-Whole not = WS-Save-Key-Whole
046100              PERFORM  GG000-Finalize-Group
046200              move     WS-Cur-Key to WS-Save-Key.
046300     PERFORM  HH100-Accumulate-Row.
046400     PERFORM  BB010-Read-Breaks.
046500*
046600 CC100-Exit.  exit section.
046700*
046800 HH100-Accumulate-Row     SECTION.
046900*********************************
047000     add      1 to WS-Grp-Rows-Cnt.
047100     if       Brk-Status = "missing at NBIM"
047200     or       Brk-Status = "missing at Custody"
047300              set      WS-Grp-Has-Missing  to true
047400     else
047500              PERFORM  HH110-Parse-Mismatch-Cols
047600              PERFORM  HH120-Extract-Money-Diffs.
047700*
047800 HH100-Exit.  exit section.
047900*
048000 HH110-Parse-Mismatch-Cols SECTION.
048100*********************************
048200* Tokenise the comma list back into the 13-entry fail table -
048300* the inverse of RC010's FF100-Build-Mismatch-List.
048400     move     spaces to WS-Tok-Table.
048500     unstring Brk-Mismatch-Cols delimited by ","
048600              into WS-Tok (1) WS-Tok (2)  WS-Tok (3)  WS-Tok (4)
048700                   WS-Tok (5) WS-Tok (6)  WS-Tok (7)  WS-Tok (8)
048800                   WS-Tok (9) WS-Tok (10) WS-Tok (11) WS-Tok (12)
048900                   WS-Tok (13).
049000     move     1 to WS-Pair-Idx.
049100     PERFORM  HH115-Match-One-Tag  13 times.
049200*
049300 HH110-Exit.  exit section.
049400*
049500 HH115-Match-One-Tag      SECTION.
049600*********************************
049700     move     1 to WS-Cat-Idx.
049800     PERFORM  HH116-Match-One-Pair  13 times.
049900     add      1 to WS-Pair-Idx.
050000*
050100 HH115-Exit.  exit section.
050200*
050300 HH116-Match-One-Pair     SECTION.
050400*********************************
050500     if       WS-Tok (WS-Pair-Idx) = RC-Pair-Tag (WS-Cat-Idx)
050600     and      WS-Tok (WS-Pair-Idx) not = spaces
050700              set      WS-Grp-Pair-Failed (WS-Cat-Idx) to true
050800              add      1 to WS-Grp-Fail-Cnt
050900              if       WS-Cat-Idx not = 9  and WS-Cat-Idx not = 10
051000              and      WS-Cat-Idx not = 11 and WS-Cat-Idx not = 12
051100                       set  WS-Grp-Only-Money-Sw to "N".
051200     add      1 to WS-Cat-Idx.
051300*
051400 HH116-Exit.  exit section.
051500*
051600 HH120-Extract-Money-Diffs SECTION.
051700*********************************
051800* Money pairs only - rate/text/date/currency pairs don't feed
051900* the Rounding rule or the severity money-difference test.
052000* Each UNSTRING carries only its own opening tag and closing tag
052100* as delimiters - NOT "; " - because Brk-Reason holds every
052200* failed pair's clause in ascending order (EE100-Append-Reason,
052300* RC010), so an earlier failing pair's own "; " would satisfy
052400* the delimiter first and shift both receivers down by one
052500* clause.  The closing-tag match still lands WS-Val2-Buf exactly
052600* on the value text with nothing to stop it scanning on into
052700* any later "; "-joined clause, but the receiver is PIC X(18) -
052800* the exact width of the edited money field - so the trailing
052900* text past the value is simply never copied in.
053000     if       WS-Grp-Pair-Failed (9)
053100              unstring Brk-Reason delimited by "GROSS_AMOUNT="
053200                       or         " vs GROSS_AMOUNT_QUOTATION="
053300                       into WS-Discard WS-Val1-Buf WS-Val2-Buf
053400              PERFORM  HH130-Update-Money-Diff.
053500     if       WS-Grp-Pair-Failed (10)
053600              unstring Brk-Reason delimited by "NET_AMOUNT_QC="
053700                       or         " vs NET_AMOUNT_QUOTATION="
053800                       into WS-Discard WS-Val1-Buf WS-Val2-Buf
053900              PERFORM  HH130-Update-Money-Diff.
054000     if       WS-Grp-Pair-Failed (11)
054100              unstring Brk-Reason delimited by "TAX="
054200                       or         " vs WTHTAX_COST_QUOTATION="
054300                       into WS-Discard WS-Val1-Buf WS-Val2-Buf
054400              PERFORM  HH130-Update-Money-Diff.
054500     if       WS-Grp-Pair-Failed (12)
054600              unstring Brk-Reason delimited by "NET_AMOUNT_SC="
054700                       or         " vs NET_AMOUNT_SETTLEMENT="
054800                       into WS-Discard WS-Val1-Buf WS-Val2-Buf
054900              PERFORM  HH130-Update-Money-Diff.
055000*
055100 HH120-Exit.  exit section.
055200*
055300 HH130-Update-Money-Diff  SECTION.
055400*********************************
055500* De-edit both carved-out values before the COMPUTE - blank the
055600* floating sign, zero-fill the leading spaces it leaves behind,
055700* then the int/frac halves read back as plain numeric fields.
055800     move     zero               to WS-Val1-Neg-Cnt
055900                                     WS-Val2-Neg-Cnt.
056000     inspect  WS-Val1-Int-Txt    tallying WS-Val1-Neg-Cnt
056100                                  for all "-".
056200     inspect  WS-Val1-Int-Txt    replacing all "-" by space.
056300     inspect  WS-Val1-Int-Txt    replacing leading space by zero.
056400     inspect  WS-Val2-Int-Txt    tallying WS-Val2-Neg-Cnt
056500                                  for all "-".
056600     inspect  WS-Val2-Int-Txt    replacing all "-" by space.
056700     inspect  WS-Val2-Int-Txt    replacing leading space by zero.
056800     compute  WS-Val1-Amt = WS-Val1-Int-Num
056900                           + WS-Val1-Frac-Num / 100.
057000     compute  WS-Val2-Amt = WS-Val2-Int-Num
057100                           + WS-Val2-Frac-Num / 100.
057200     if       WS-Val1-Neg-Cnt > 0
057300              compute WS-Val1-Amt = 0 - WS-Val1-Amt.
057400     if       WS-Val2-Neg-Cnt > 0
057500              compute WS-Val2-Amt = 0 - WS-Val2-Amt.
057600     compute  WS-Num-Diff = WS-Val1-Amt - WS-Val2-Amt.
057700     if       WS-Num-Diff < 0
057800              compute WS-Num-Diff = 0 - WS-Num-Diff.
057900     if       WS-Num-Diff > 1.00
058000              set      WS-Grp-Rounding-Ok-Sw to "N".
058100     if       WS-Num-Diff > WS-Grp-Max-Money-Diff
058200              move     WS-Num-Diff to WS-Grp-Max-Money-Diff.
058300*
058400 HH130-Exit.  exit section.
058500*
058600 GG000-Finalize-Group     SECTION.
058700*********************************
058800* One row of RC-Class-Record per group - BATCH FLOW Unit C
058900* SS2/SS3/SS4.
059000     initialize RC-Class-Record.
059100     move     WS-Save-Event to Cls-Event-Key.
059200     move     WS-Save-Acct  to Cls-Bank-Acct.
059300     if       WS-Groups-Classified-Cnt >= WS-Group-Budget-Limit
059400              PERFORM  GG600-Budget-Skip
059500     else
059600              PERFORM  GG100-Derive-Category
059700              PERFORM  GG200-Derive-Severity
059800              PERFORM  GG300-Build-Explanation
059900              PERFORM  GG400-Build-Actions
060000              PERFORM  GG500-Validate-And-Count.
060100     add      1 to WS-Groups-Classified-Cnt.
060200     write     RC-Class-Record.
060300     PERFORM  HH200-Reset-Group.
060400*
060500 GG000-Exit.  exit section.
060600*
060700 GG100-Derive-Category    SECTION.
060800*********************************
060900* BUSINESS RULES SS3.2 - evaluated in priority order, first
061000* matching rule wins.
061100     evaluate true
061200         when WS-Grp-Has-Missing
061300              move     "Missing booking" to Cls-Category
061400         when WS-Grp-Only-Money and WS-Grp-Rounding-Ok
061500         and  WS-Grp-Fail-Cnt > zero
061600              move     "Rounding" to Cls-Category
061700         when WS-Grp-Pair-Failed (8) or WS-Grp-Pair-Failed (11)
061800              move     "Tax" to Cls-Category
061900         when (WS-Grp-Pair-Failed (13) or WS-Grp-Pair-Failed (12))
062000         and  not WS-Grp-Pair-Failed (10)
062100              move     "FX" to Cls-Category
062200         when WS-Grp-Pair-Failed (1) or WS-Grp-Pair-Failed (2)
062300         or   WS-Grp-Pair-Failed (3) or WS-Grp-Pair-Failed (4)
062400         or   WS-Grp-Pair-Failed (5) or WS-Grp-Pair-Failed (6)
062500              move     "Data entry error" to Cls-Category
062600         when WS-Grp-Pair-Failed (7) or WS-Grp-Pair-Failed (3)
062700              move     "Corporate action nuance" to Cls-Category
062800         when other
062900              move     "Unknown" to Cls-Category
063000     end-evaluate.
063100*
063200 GG100-Exit.  exit section.
063300*
063400 GG200-Derive-Severity    SECTION.
063500*********************************
063600* BUSINESS RULES SS3.3.
063700     evaluate true
063800         when Cls-Category = "Missing booking"
063900              move     "HIGH"   to Cls-Severity
064000         when Cls-Category = "Rounding"
064100              move     "LOW"    to Cls-Severity
064200         when WS-Grp-Max-Money-Diff > 100.00
064300              move     "HIGH"   to Cls-Severity
064400         when other
064500              move     "MEDIUM" to Cls-Severity
064600     end-evaluate.
064700*
064800 GG200-Exit.  exit section.
064900*
065000 GG300-Build-Explanation  SECTION.
065100*********************************
065200* BUSINESS RULES SS3.4 - sentence naming category and the
065300* count of failing pairs, clipped to field width.  Cls-Category
065400* is a fixed PIC X(25) padded with trailing spaces, so it has
065500* to be right-trimmed first or the STRING leaves a gap of
065600* blanks sitting ahead of " break - " in the sentence.
065700     move     Cls-Category      to WS-Cat-Trim-Field.
065800     PERFORM  ZZ300-Right-Trim.
065900     string   WS-Cat-Trim-Field (1:WS-Cat-Trim-Len) " break - "
066000              WS-Grp-Fail-Cnt   " failing pair(s)."
066100              delimited by size into Cls-Explanation
066200              on overflow continue.
066300*
066400 GG300-Exit.  exit section.
066500*
066600 GG400-Build-Actions      SECTION.
066700*********************************
066800* BUSINESS RULES SS3.4 - `;`-separated phrase list by category.
066900     evaluate Cls-Category
067000         when "Missing booking"
067100              move "Confirm booking with custodian; raise claim
067200-                   " if unposted" to Cls-Actions
067300         when "Rounding"
067400              move "Accept within tolerance; note for audit"
067500                   to Cls-Actions
067600         when "FX"
067700              move "Review settlement FX rate; confirm with
067800-                   " custodian" to Cls-Actions
067900         when "Tax"
068000              move "Verify withholding tax rate against treaty;
068100-                   " escalate to Tax desk" to Cls-Actions
068200         when "Data entry error"
068300              move "Request corrected booking from source system;
068400-                   " re-run reconciliation" to Cls-Actions
068500         when "Corporate action nuance"
068600              move "Review corporate action terms with CA desk;
068700-                   " confirm entitlement basis" to Cls-Actions
068800         when other
068900              move "Refer to Reconciliation desk for manual
069000-                   " review" to Cls-Actions
069100     end-evaluate.
069200*
069300 GG400-Exit.  exit section.
069400*
069500 GG500-Validate-And-Count SECTION.
069600*********************************
069700* BUSINESS RULES SS3.4 output validation against the
069800* controlled vocabulary tables in wsrctol.cob.
069900     move     zero to WS-Cat-Idx.
070000     move     1    to WS-Pair-Idx.
070100     PERFORM  GG510-Check-Category until WS-Pair-Idx > 7.
070200     if       WS-Cat-Idx = zero
070300              move     "Unknown" to Cls-Category
070400              move     7         to WS-Cat-Idx.
070500     add      1 to WS-Cat-Counts (WS-Cat-Idx).
070600*
070700     move     zero to WS-Sev-Idx.
070800     move     1    to WS-Pair-Idx.
070900     PERFORM  GG520-Check-Severity until WS-Pair-Idx > 3.
071000     if       WS-Sev-Idx = zero
071100              move     "MEDIUM" to Cls-Severity
071200              move     2        to WS-Sev-Idx.
071300     add      1 to WS-Sev-Counts (WS-Sev-Idx).
071400*
071500 GG500-Exit.  exit section.
071600*
071700 GG510-Check-Category     SECTION.
071800*********************************
071900     if       Cls-Category = RC-Category-Entry (WS-Pair-Idx)
072000              move     WS-Pair-Idx to WS-Cat-Idx.
072100     add      1 to WS-Pair-Idx.
072200*
072300 GG510-Exit.  exit section.
072400*
072500 GG520-Check-Severity     SECTION.
072600*********************************
072700     if       Cls-Severity = RC-Severity-Entry (WS-Pair-Idx)
072800              move     WS-Pair-Idx to WS-Sev-Idx.
072900     add      1 to WS-Pair-Idx.
073000*
073100 GG520-Exit.  exit section.
073200*
073300 GG600-Budget-Skip        SECTION.
073400*********************************
073500* BUSINESS RULES SS3.4 - per-run group-budget exhausted.
073600     move     "Unknown" to Cls-Category.
073700     move     "MEDIUM"  to Cls-Severity.
073800     move     "Skipped due to per-run budget limit."
073900                       to Cls-Explanation.
074000     move     spaces    to Cls-Actions.
074100     add      1 to WS-Cat-Counts (7).
074200     add      1 to WS-Sev-Counts (2).
074300*
074400 GG600-Exit.  exit section.
074500*
074600 HH200-Reset-Group        SECTION.
074700*********************************
074800     move     "N" to WS-Grp-Has-Missing-Sw.
074900     move     "Y" to WS-Grp-Only-Money-Sw.
075000     move     "Y" to WS-Grp-Rounding-Ok-Sw.
075100     move     "N" to WS-Grp-Pair-Fail (1).
075200     move     "N" to WS-Grp-Pair-Fail (2).
075300     move     "N" to WS-Grp-Pair-Fail (3).
075400     move     "N" to WS-Grp-Pair-Fail (4).
075500     move     "N" to WS-Grp-Pair-Fail (5).
075600     move     "N" to WS-Grp-Pair-Fail (6).
075700     move     "N" to WS-Grp-Pair-Fail (7).
075800     move     "N" to WS-Grp-Pair-Fail (8).
075900     move     "N" to WS-Grp-Pair-Fail (9).
076000     move     "N" to WS-Grp-Pair-Fail (10).
076100     move     "N" to WS-Grp-Pair-Fail (11).
076200     move     "N" to WS-Grp-Pair-Fail (12).
076300     move     "N" to WS-Grp-Pair-Fail (13).
076400     move     zero to WS-Grp-Fail-Cnt.
076500     move     zero to WS-Grp-Rows-Cnt.
076600     move     zero to WS-Grp-Max-Money-Diff.
076700*
076800 HH200-Exit.  exit section.
076900*
077000 ZZ300-Right-Trim         SECTION.
077100*********************************
077200* Hand-rolled trailing-blank trim - no FUNCTION TRIM in this
077300* shop's dialect.  Operates on WS-Cat-Trim-Field, sets
077400* WS-Cat-Trim-Len, same idiom as RC010's own ZZ300-Right-Trim.
077500     move     25 to WS-Cat-Trim-Len.
077600     PERFORM  ZZ310-Trim-Loop
077700              until WS-Cat-Trim-Len = zero
077800              or    WS-Cat-Trim-Field (WS-Cat-Trim-Len:1)
077900                                       not = space.
078000*
078100 ZZ300-Exit.  exit section.
078200*
078300 ZZ310-Trim-Loop          SECTION.
078400*********************************
078500     subtract 1 from WS-Cat-Trim-Len.
078600*
078700 ZZ310-Exit.  exit section.
078800*
