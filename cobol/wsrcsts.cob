000100********************************************
000200*                                          *
000300*  File-Status Fields                       *
000400*     Shared by RC010 and RC020             *
000500********************************************
000600*
000700* 20/03/26 vbc - Created.  One 2-byte status field per SELECT
000800*                 clause across both programs - not every
000900*                 program uses every field, that's fine.
001000*
001100 01  RC-File-Statuses.
001200     03  RC-Cst-Status       pic xx     value "00".
001300     03  RC-Nbm-Status       pic xx     value "00".
001400     03  RC-Brk-Status       pic xx     value "00".
001500     03  RC-Cls-Status       pic xx     value "00".
001600     03  RC-Cnt-Status       pic xx     value "00".
001700     03  RC-Prt-Status       pic xx     value "00".
001750     03  filler              pic x(8).
001800*
