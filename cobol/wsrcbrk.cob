000100********************************************
000200*                                          *
000300*  Record Definition For Breaks File        *
000400*        (breaks_flags)                     *
000500*     Uses Brk-Event-Key + Brk-Bank-Acct     *
000600*     as key, written in key order           *
000700********************************************
000800*  File size 460 bytes padded to 464 by filler.
000900*
001000* Written by RC010 (strict reconciliation), read back by RC020
001100* (break classification) as a control-break group on the key.
001200*
001300* 19/03/26 vbc - Created.
001400*
001500 01  RC-Breaks-Record.
001600     03  Brk-Event-Key       pic x(20).
001700     03  Brk-Bank-Acct       pic x(20).
001800     03  Brk-Status          pic x(20).
001900         88  Brk-Status-Mismatch     value "mismatch".
002000         88  Brk-Status-Miss-Nbim    value "missing at NBIM".
002100         88  Brk-Status-Miss-Cst     value "missing at Custody".
002200     03  Brk-Reason          pic x(200).
002300     03  Brk-Mismatch-Cols   pic x(200).
002400     03  filler              pic x(4).
002500*
