000100********************************************
000200*                                          *
000300*  Record Definition For Classified Break   *
000400*        File (breaks_llm)                  *
000500*     Uses Cls-Event-Key + Cls-Bank-Acct     *
000600*     as key, one record per break group     *
000700********************************************
000800*  File size 471 bytes padded to 480 by filler.
000900*
001000* Written by RC020 once per break group (BUSINESS RULES SS3).
001100* Category/Severity are from the controlled vocabulary tables
001200* in wsrctol.cob - never written free-form.
001300*
001400* 19/03/26 vbc - Created.
001500*
001600 01  RC-Class-Record.
001700     03  Cls-Event-Key       pic x(20).
001800     03  Cls-Bank-Acct       pic x(20).
001900     03  Cls-Category        pic x(25).
002000     03  Cls-Severity        pic x(6).
002100         88  Cls-Sev-Low             value "LOW".
002200         88  Cls-Sev-Medium          value "MEDIUM".
002300         88  Cls-Sev-High            value "HIGH".
002400     03  Cls-Explanation     pic x(200).
002500     03  Cls-Actions         pic x(200).
002600     03  filler              pic x(9).
002700*
