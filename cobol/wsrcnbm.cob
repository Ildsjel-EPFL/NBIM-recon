000100*******************************************
000200*                                          *
000300*  Record Definition For NBIM Booking       *
000400*           Extract                         *
000500*     Uses Nbm-Event-Key + Nbm-Bank-Acct     *
000600*     as the composite join key              *
000700*******************************************
000800* File size 177 bytes.
000900*
001000* Same business content as the custody extract (wsrccst.cob)
001100* but field-for-field under the fund's own accounting-system
001200* names - BUSINESS RULES SS1.2 aliases the two sides; the COBOL
001300* contract binds the mapping directly through SS2's pair table
001400* instead (see wsrctol.cob).
001500*
001600* 18/03/26 vbc - Created.
001700* 20/03/26 vbc - Settlement-side fields split from quotation-side.
001800*
001810* Nbm-Ex-Date, Nbm-Pay-Date - ccyy-mm-dd.
001820* Nbm-Currency   - quotation currency.
001900 01  RC-Nbim-Record.
002000     03  Nbm-Event-Key       pic x(20).
002100     03  Nbm-Bank-Acct       pic x(20).
002200     03  Nbm-Isin            pic x(12).
002300     03  Nbm-Sedol           pic x(7).
002400     03  Nbm-Basis           pic x(15).
002500     03  Nbm-Ex-Date         pic x(10).
002600     03  Nbm-Pay-Date        pic x(10).
002700     03  Nbm-Currency        pic x(3).
002800     03  Nbm-Div-Rate        pic s9(7)v9(6)   comp-3.
002900     03  Nbm-Tax-Rate        pic s9(3)v9(6)   comp-3.
003000     03  Nbm-Gross-Amt       pic s9(13)v99    comp-3.
003100     03  Nbm-Net-Amt-Qc      pic s9(13)v99    comp-3.
003200     03  Nbm-Tax-Amt         pic s9(13)v99    comp-3.
003300     03  Nbm-Net-Amt-Sc      pic s9(13)v99    comp-3.
003400     03  Nbm-Settle-Ccy      pic x(3).
003500     03  filler              pic x(33).
003600*
