000100********************************************
000200*                                          *
000300*  RC Tolerances & Controlled Vocabularies  *
000400*     Used by RC010 and RC020              *
000500********************************************
000600*  Pair table  13 entries  x 43 bytes = 559
000700*  Category tbl 7 entries  x 25 bytes = 175
000800*  Severity tbl 3 entries  x  6 bytes =  18
000900*
001000* 18/03/26 vbc - Created for custody/NBIM dividend recon batch.
001100* 24/03/26 vbc - Added share tolerance, not yet mapped to a pair.
001200*
001300 01  RC-Tolerances.
001400     03  RC-Money-Tolerance      pic s9(13)v99    comp-3
001500                                 value 0.01.
001600     03  RC-Rate-Tolerance       pic s9(7)v9(6)    comp-3
001700                                 value 0.0001.
001800     03  RC-Share-Tolerance      pic s9(7)v9(6)    comp-3
001900                                 value 0.000001.
001950     03  filler                  pic x(10).
002000*
002100* Pair-definition table, built the old way - one long initial
002200* value broken on continuation lines, then redefined as a table
002300* of fixed fields.  Keeps the 13 mapped pairs of BUSINESS RULES
002400* SS2 in one place instead of scattered IFs.  Tag = LEFT~RIGHT.
002500*
002600 01  RC-Pair-Init-Data.
002700     03  filler pic x(559) value
002800        "01ISIN~ISIN                           TEXT 02SEDOL~SEDOL 
002900-       "                        TEXT 03NOMINAL_BASIS~NOMINAL_BASI
003000-       "S         TEXT 04EX_DATE~EXDATE                      DATE
003100-       " 05PAY_DATE~PAYMENT_DATE               DATE 06CURRENCIES~
003200-       "QUOTATION_CURRENCY       CURR 07DIV_RATE~DIVIDENDS_PER_SH
003300-       "ARE        RATE 08TAX_RATE~WTHTAX_RATE                RAT
003400-       "E 09GROSS_AMOUNT~GROSS_AMOUNT_QUOTATION MONEY10NET_AMOUNT
003500-       "_QC~NET_AMOUNT_QUOTATION  MONEY11TAX~WTHTAX_COST_QUOTATIO
003600-       "N           MONEY12NET_AMOUNT_SC~NET_AMOUNT_SETTLEMENT MO
003700-       "NEY13SETTLED_CURRENCY~SETTLEMENT_CURRENCYCURR ".
004100*
004200 01  RC-Pair-Table redefines RC-Pair-Init-Data.
004300     03  RC-Pair-Entry           occurs 13.
004400         05  RC-Pair-No          pic 99.
004500         05  RC-Pair-Tag         pic x(36).
004600         05  RC-Pair-Type        pic x(5).
004700*
004800* Controlled vocabulary - categories - BUSINESS RULES SS3.1
004900*
005000 01  RC-Category-Init-Data.
005100     03  filler pic x(175) value
005200        "Rounding                 FX                       Tax    
005300-       "                  Data entry error         Missing bookin
005400-       "g          Corporate action nuance  Unknown              
005500-       "    ".
005900*
006000 01  RC-Category-Table redefines RC-Category-Init-Data.
006100     03  RC-Category-Entry       pic x(25)   occurs 7.
006200*
006300* Controlled vocabulary - severities - BUSINESS RULES SS3.1
006400*
006500 01  RC-Severity-Init-Data.
006600     03  filler pic x(18) value "LOW   MEDIUMHIGH  ".
006700*
006800 01  RC-Severity-Table redefines RC-Severity-Init-Data.
006900     03  RC-Severity-Entry       pic x(6)    occurs 3.
007000*
