000100* 19/03/26 vbc - Created.
000200     select  RC-Breaks-File     assign  to "RCBRK"
000300             organization       is sequential
000400             access mode        is sequential
000500             file status        is RC-Brk-Status.
000600*
