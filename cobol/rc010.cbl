000100*****************************************************************
000200*                                                               *
000300*           Custody / NBIM Dividend Booking Reconciliation      *
000400*                   Strict Reconciliation Engine                *
000500*                                                               *
000600*   Reads the custodian booking extract and the fund's own      *
000700*   booking extract, both sorted by event key + bank account,   *
000800*   and writes one breaks record per mismatched or missing key. *
000900*                                                               *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400 PROGRAM-ID.             RC010.
001500 AUTHOR.                 VINCENT B COEN FBCS, FIDM, FIDPM.
001600 INSTALLATION.           APPLEWOOD COMPUTERS.
001700 DATE-WRITTEN.           11/15/86.
001800 DATE-COMPILED.          11/15/86.
001900 SECURITY.               COPYRIGHT (C) 1986-2026 & LATER,
002000                         VINCENT BRYAN COEN.
002100                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200                         LICENSE.  SEE THE FILE COPYING FOR
002300                         DETAILS.
002400*
002500*    Remarks.            Strict Reconciliation - reads CUSTODY
002600*                        and NBIM booking extracts, matches on
002700*                        event key + bank account, writes the
002800*                        breaks file for RC020 to classify.
002900*
003000*    Called modules.     None.
003100*    Files used :
003200*                        RCCST.   Custody booking extract.
003300*                        RCNBM.   NBIM booking extract.
003400*                        RCBRK.   Breaks file (output).
003500*                        RCCNT.   Unit B counts hand-off (output).
003600*
003700*    Error messages used.
003800*                        RC001 - RC004.
003900*
004000*****************************************************************
004100* Changes:
004200* 11/15/86 vbc - 1.0.00 Created.  Overnight batch match of the
004300*                       custodian tape against our own ledger,
004400*                       report-only, no breaks file yet.
004500* 02/22/89 vbc -    .01 Added settlement-currency pair to the
004600*                       compare set after the FX desk queried
004700*                       a mismatched settle-ccy that slipped by.
004800* 07/09/91 jwc -    .02 Nominal/share basis text now compared -
004900*                       corporate-action nuances were getting
005000*                       silently swallowed as clean matches.
005100* 04/03/94 vbc -    .03 Tax rate & tax cost pairs added per
005200*                       Withholding Tax desk request WT-114.
005300* 09/14/98 vbc -    .04 Y2K - 2-digit year windows removed from
005400*                       all date handling in this module.
005500* 02/11/99 jwc -        Y2K - verified ex-date/pay-date compares
005600*                       clean across the century boundary.
005700* 03/03/09 vbc -    .05 Migration to Open Cobol v3.00.00.
005800* 17/11/16 vbc -    .06 Breaks file record widened for the
005900*                       mismatch-columns tag list (ticket RC-77).
006000* 16/04/24 vbc          Copyright notice update superseding all
006100*                       previous notices.
006200* 18/03/26 vbc - 2.0.00 Rebuilt onto the ACAS copybook/section
006300*                       conventions as RC010 & split the break
006400*                       classification step out to RC020
006500*                       (ticket RC-203 - NBIM breaks dashboard).
006600* 20/03/26 vbc -    .01 Added the RCCNT hand-off record so RC020
006700*                       can print one combined run report.
006800* 24/03/26 vbc -    .02 Duplicate-row suppression on adjacent
006900*                       identical breaks (ticket RC-211).
007000*
007100*****************************************************************
007200* Copyright Notice.
007300* ****************
007400*
007500* These files and programs are part of the Applewood Computers
007600* Accounting System and are copyright (c) Vincent B Coen.
007700* 1986-2026 and later.
007800*
007900* This program is now free software; you can redistribute it
008000* and/or modify it under the terms of the GNU General Public
008100* License as published by the Free Software Foundation; version
008200* 3 and later as revised for personal usage only and that
008300* includes for use within a business but without repackaging or
008400* for Resale in any way.
008500*
008600* ACAS is distributed in the hope that it will be useful, but
008700* WITHOUT ANY WARRANTY; without even the implied warranty of
008800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008900* GNU General Public License for more details.
009000*
009100*****************************************************************
009200*
009300 ENVIRONMENT             DIVISION.
009400*================================
009500 CONFIGURATION           SECTION.
009600 SPECIAL-NAMES.
009900     CLASS RC-Upper-Alpha IS "A" THRU "Z".
010000*
010100 INPUT-OUTPUT            SECTION.
010200 FILE-CONTROL.
010300 copy "selrccst.cob".
010400 copy "selrcnbm.cob".
010500 copy "selrcbrk.cob".
010600 copy "selrccnt.cob".
010700*
010800 DATA                    DIVISION.
010900*================================
011000 FILE                    SECTION.
011100 copy "fdrccst.cob".
011200 copy "fdrcnbm.cob".
011300 copy "fdrcbrk.cob".
011400 copy "fdrccnt.cob".
011500*
011600 WORKING-STORAGE         SECTION.
011700*-------------------------------
011800 77  Prog-Name            pic x(15)   value "RC010 (2.0.02)".
011900*
012000 copy "wsrctol.cob".
012100 copy "wsrcsts.cob".
012200*
012300* End-of-file, loop & error switches.
012400*
012500 01  WS-Switches.
012600     03  WS-Cst-Eof-Sw    pic x       value "N".
012700         88  WS-Cst-Eof               value "Y".
012800     03  WS-Nbm-Eof-Sw    pic x       value "N".
012900         88  WS-Nbm-Eof               value "Y".
013000     03  WS-Both-Eof-Sw   pic x       value "N".
013100         88  WS-Both-Eof              value "Y".
013200     03  WS-Term-Code-Sw  pic x       value "N".
013300     03  WS-Have-Last-Sw  pic x       value "N".
013400         88  WS-Have-Last             value "Y".
013420     03  WS-Debug-Sw      pic x       value "N".
013440         88  RC-Debug-On              value "Y".
013450     03  filler           pic x(4).
013500*
013600* Run totals - BATCH FLOW Unit B SS4.  All COMP - these are
013700* touched on every record of a multi-million row custody run.
013800*
013900 01  WS-Counters.
014000     03  WS-Cst-Read-Cnt       pic 9(7)  comp  value zero.
014100     03  WS-Nbm-Read-Cnt       pic 9(7)  comp  value zero.
014200     03  WS-Matched-Cnt        pic 9(7)  comp  value zero.
014300     03  WS-Clean-Cnt          pic 9(7)  comp  value zero.
014400     03  WS-Mismatch-Cnt       pic 9(7)  comp  value zero.
014500     03  WS-Miss-Nbm-Cnt       pic 9(7)  comp  value zero.
014600     03  WS-Miss-Cst-Cnt       pic 9(7)  comp  value zero.
014700     03  WS-Breaks-Written-Cnt pic 9(7)  comp  value zero.
014800     03  WS-Fail-Cnt           pic 99    comp  value zero.
014900     03  WS-Pair-Idx           pic 99    comp  value zero.
015000     03  WS-Reason-Ptr         pic 9(3)  comp  value 1.
015100     03  WS-Mismatch-Ptr       pic 9(3)  comp  value 1.
015200     03  WS-Trim-Len           pic 99    comp  value zero.
015250     03  filler                pic x(4).
015300*
015400* Composite keys held out of the FD records so the match loop
015500* can still compare them after the next read overwrites the FD.
015600* Each is also seen as one solid field - REDEFINES habit.
015700*
015800 01  WS-Cst-Key.
015900     03  WS-Cst-Key-Event pic x(20).
016000     03  WS-Cst-Key-Acct  pic x(20).
016100 01  WS-Cst-Key-Whole redefines WS-Cst-Key
016200                      pic x(40).
016300*
016400 01  WS-Nbm-Key.
016500     03  WS-Nbm-Key-Event pic x(20).
016600     03  WS-Nbm-Key-Acct  pic x(20).
016700 01  WS-Nbm-Key-Whole redefines WS-Nbm-Key
016800                      pic x(40).
016900*
017000* 13 pair fail switches - BUSINESS RULES SS2 pair table.  Seen
017100* also as one solid string for a fast "any failed" test.
017200*
017300 01  WS-Pair-Fails.
017400     03  WS-Pair-Fail-Sw  pic x       occurs 13  value "N".
017500         88  WS-Pair-Failed           value "Y".
017600 01  WS-Pair-Fails-Whole redefines WS-Pair-Fails
017700                         pic x(13).
017800*
017900* Reason / mismatch-columns clause builders.
018000*
018100 01  WS-Build-Reason      pic x(200)  value spaces.
018200 01  WS-Build-Mismatch    pic x(200)  value spaces.
018300 01  WS-Clause            pic x(90)   value spaces.
018400*
018500* Right-trim work area - shared by every text pair so we
018600* don't carry trailing spaces into a clause.
018700*
018800 01  WS-Trim-Field        pic x(40)   value spaces.
018900*
019000* Edited numeric work areas for the RATE / MONEY clause text -
019100* one pair apiece since both sides are strung in together.
019200*
019300 01  WS-Edit-Rate-1       pic -(7)9.999999.
019400 01  WS-Edit-Rate-2       pic -(7)9.999999.
019500 01  WS-Edit-Money-1      pic -(14)9.99.
019600 01  WS-Edit-Money-2      pic -(14)9.99.
019700 01  WS-Num-Diff          pic s9(13)v9(6)  comp-3.
019800*
019900* Last breaks record written - BATCH FLOW Unit B SS3, adjacent
020000* duplicate suppression (output is in key order).
020100*
020200 01  WS-Last-Breaks-Rec.
020300     03  WS-Last-Event       pic x(20)  value spaces.
020400     03  WS-Last-Acct        pic x(20)  value spaces.
020500     03  WS-Last-Status      pic x(20)  value spaces.
020600     03  WS-Last-Reason      pic x(200) value spaces.
020700     03  WS-Last-Mismatch    pic x(200) value spaces.
020750     03  filler              pic x(4).
020800*
020900 01  Wk-Lower              pic x(26)  value
021000                           "abcdefghijklmnopqrstuvwxyz".
021100 01  Wk-Upper              pic x(26)  value
021200                           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021300*
021400 01  Error-Messages.
021500     03  RC001  pic x(30) value "RC001 Custody file Open Err = ".
021600     03  RC002  pic x(30) value "RC002 NBIM file Open Err =    ".
021700     03  RC003  pic x(30) value "RC003 Breaks file Open Err =  ".
021800     03  RC004  pic x(30) value "RC004 Counts file Open Err =  ".
021850     03  filler pic x(4).
021900*
022000 PROCEDURE               DIVISION.
022100*================================
022200*
022300 AA000-Main               SECTION.
022400*********************************
022500     PERFORM  AA010-Open-Files.
022600     if       WS-Term-Code-Sw not = "N"
022700              go to    AA000-Exit.
022800     PERFORM  AA020-Prime-Read.
022900     PERFORM  BB100-Match-Control until WS-Both-Eof.
023000     PERFORM  AA090-Close-And-Report.
023100*
023200 AA000-Exit.  exit section.
023300*
023400 AA010-Open-Files         SECTION.
023500*********************************
023600     move     "N"       to WS-Term-Code-Sw.
023700*
023800     open     input    RC-Custody-File.
023900     if       RC-Cst-Status not = "00"
024000              display  RC001  RC-Cst-Status  upon console
024100              move     "Y"    to WS-Term-Code-Sw
024200              move     16     to return-code
024300              go to    AA010-Exit.
024400*
024500     open     input    RC-Nbim-File.
024600     if       RC-Nbm-Status not = "00"
024700              display  RC002  RC-Nbm-Status  upon console
024800              close    RC-Custody-File
024900              move     "Y"    to WS-Term-Code-Sw
025000              move     16     to return-code
025100              go to    AA010-Exit.
025200*
025300     open     output   RC-Breaks-File.
025400     if       RC-Brk-Status not = "00"
025500              display  RC003  RC-Brk-Status  upon console
025600              close    RC-Custody-File  RC-Nbim-File
025700              move     "Y"    to WS-Term-Code-Sw
025800              move     16     to return-code
025900              go to    AA010-Exit.
026000*
026100     open     output   RC-Counts-File.
026200     if       RC-Cnt-Status not = "00"
026300              display  RC004  RC-Cnt-Status  upon console
026400              close    RC-Custody-File  RC-Nbim-File
026450              close    RC-Breaks-File
026500              move     "Y"    to WS-Term-Code-Sw
026600              move     16     to return-code.
026700*
026800 AA010-Exit.  exit section.
026900*
027000 AA020-Prime-Read         SECTION.
027100*********************************
027200     PERFORM  BB010-Read-Custody.
027300     PERFORM  BB020-Read-Nbim.
027400*
027500 AA020-Exit.  exit section.
027600*
027700 AA090-Close-And-Report   SECTION.
027800*********************************
027900     initialize RC-Counts-Record.
028000     move     WS-Cst-Read-Cnt       to Cnt-Cst-Read.
028100     move     WS-Nbm-Read-Cnt       to Cnt-Nbm-Read.
028200     move     WS-Matched-Cnt        to Cnt-Matched.
028300     move     WS-Clean-Cnt          to Cnt-Clean.
028400     move     WS-Mismatch-Cnt       to Cnt-Mismatch.
028500     move     WS-Miss-Nbm-Cnt       to Cnt-Miss-Nbm.
028600     move     WS-Miss-Cst-Cnt       to Cnt-Miss-Cst.
028700     move     WS-Breaks-Written-Cnt to Cnt-Breaks-Written.
028800     write    RC-Counts-Record.
028900     close    RC-Custody-File  RC-Nbim-File
029000              RC-Breaks-File   RC-Counts-File.
029100     display  "RC010 custody read    " WS-Cst-Read-Cnt
029200              upon console.
029300     display  "RC010 nbim    read    " WS-Nbm-Read-Cnt
029400              upon console.
029500     display  "RC010 breaks written  " WS-Breaks-Written-Cnt
029600              upon console.
029700*
029800 AA090-Exit.  exit section.
029900*
030000 BB010-Read-Custody       SECTION.
030100*********************************
030200     read     RC-Custody-File
030300              at end
030400              set      WS-Cst-Eof to true.
030500     if       not WS-Cst-Eof
030600              add      1 to WS-Cst-Read-Cnt
030700              PERFORM  BB011-Normalize-Custody
030800              move     Cst-Event-Key to WS-Cst-Key-Event
030900              move     Cst-Bank-Acct to WS-Cst-Key-Acct.
031000*
031100 BB010-Exit.  exit section.
031200*
031300 BB011-Normalize-Custody  SECTION.
031400*********************************
031500* BUSINESS RULES SS1.5 - trim & upper-case currency codes.
031600     inspect  Cst-Currency    converting Wk-Lower to Wk-Upper.
031700     inspect  Cst-Settle-Ccy  converting Wk-Lower to Wk-Upper.
031800     if       RC-Debug-On
031900     and      Cst-Currency not is RC-Upper-Alpha
032000              display  "RC010 bad currency on custody "
032100                       Cst-Event-Key upon console.
032200* BUSINESS RULES SS1.3 - dates arrive pre-normalised to
032300* ccyy-mm-dd by the extract contract; blank out anything
032400* that does not scan that shape rather than trust it blind.
032500     if       Cst-Ex-Date (5:1) not = "-"
032600     or       Cst-Ex-Date (8:1) not = "-"
032700              move     spaces to Cst-Ex-Date.
032800     if       Cst-Pay-Date (5:1) not = "-"
032900     or       Cst-Pay-Date (8:1) not = "-"
033000              move     spaces to Cst-Pay-Date.
033100*
033200 BB011-Exit.  exit section.
033300*
033400 BB020-Read-Nbim          SECTION.
033500*********************************
033600     read     RC-Nbim-File
033700              at end
033800              set      WS-Nbm-Eof to true.
033900     if       not WS-Nbm-Eof
034000              add      1 to WS-Nbm-Read-Cnt
034100              PERFORM  BB021-Normalize-Nbim
034200              move     Nbm-Event-Key to WS-Nbm-Key-Event
034300              move     Nbm-Bank-Acct to WS-Nbm-Key-Acct.
034400*
034500 BB020-Exit.  exit section.
034600*
034700 BB021-Normalize-Nbim     SECTION.
034800*********************************
034900     inspect  Nbm-Currency    converting Wk-Lower to Wk-Upper.
035000     inspect  Nbm-Settle-Ccy  converting Wk-Lower to Wk-Upper.
035100     if       RC-Debug-On
035200     and      Nbm-Currency not is RC-Upper-Alpha
035300              display  "RC010 bad currency on nbim "
035400                       Nbm-Event-Key upon console.
035500     if       Nbm-Ex-Date (5:1) not = "-"
035600     or       Nbm-Ex-Date (8:1) not = "-"
035700              move     spaces to Nbm-Ex-Date.
035800     if       Nbm-Pay-Date (5:1) not = "-"
035900     or       Nbm-Pay-Date (8:1) not = "-"
036000              move     spaces to Nbm-Pay-Date.
036100*
036200 BB021-Exit.  exit section.
036300*
036400 BB100-Match-Control      SECTION.
036500*********************************
036600* Classic sequential match/merge over two sorted extracts -
036700* BATCH FLOW Unit B SS1/SS2.
036800     if       WS-Cst-Eof and WS-Nbm-Eof
036900              set      WS-Both-Eof to true
037000              go to    BB100-Exit.
037100     evaluate true
037200         when WS-Cst-Eof
037300              PERFORM  CC300-Write-Miss-Cst
037400              PERFORM  BB020-Read-Nbim
037500         when WS-Nbm-Eof
037600              PERFORM  CC200-Write-Miss-Nbm
037700              PERFORM  BB010-Read-Custody
037800         when WS-Cst-Key-Whole < WS-Nbm-Key-Whole
037900              PERFORM  CC200-Write-Miss-Nbm
038000              PERFORM  BB010-Read-Custody
038100         when WS-Cst-Key-Whole > WS-Nbm-Key-Whole
038200              PERFORM  CC300-Write-Miss-Cst
038300              PERFORM  BB020-Read-Nbim
038400         when other
038500              add      1 to WS-Matched-Cnt
038600              PERFORM  CC100-Compare-Pairs
038700              PERFORM  BB010-Read-Custody
038800              PERFORM  BB020-Read-Nbim
038900     end-evaluate.
039000*
039100 BB100-Exit.  exit section.
039200*
039300 CC200-Write-Miss-Nbm     SECTION.
039400*********************************
039500* Key only in CUSTODY - BUSINESS RULES Unit B SS2.
039600     move     WS-Cst-Key-Event to Brk-Event-Key.
039700     move     WS-Cst-Key-Acct  to Brk-Bank-Acct.
039800     move     "missing at NBIM" to Brk-Status.
039900     move     "Key present in Custody only." to Brk-Reason.
040000     move     spaces           to Brk-Mismatch-Cols.
040100     add      1 to WS-Miss-Nbm-Cnt.
040200     PERFORM  DD100-Write-Breaks.
040300*
040400 CC200-Exit.  exit section.
040500*
040600 CC300-Write-Miss-Cst     SECTION.
040700*********************************
040800* Key only in NBIM - BUSINESS RULES Unit B SS2.
040900     move     WS-Nbm-Key-Event to Brk-Event-Key.
041000     move     WS-Nbm-Key-Acct  to Brk-Bank-Acct.
041100     move     "missing at Custody" to Brk-Status.
041200     move     "Key present in NBIM only." to Brk-Reason.
041300     move     spaces           to Brk-Mismatch-Cols.
041400     add      1 to WS-Miss-Cst-Cnt.
041500     PERFORM  DD100-Write-Breaks.
041600*
041700 CC300-Exit.  exit section.
041800*
041900 CC100-Compare-Pairs      SECTION.
042000*********************************
042100* The 13 mapped pairs of BUSINESS RULES SS2.  Each pair is
042200* coded explicitly - COBOL has no way to dereference a field
042300* by name from the RC-Pair-Table at run time - but the table's
042400* tags drive the MISMATCH-COLUMNS list in FF100 so the two
042500* stay in step with each other.
042600     move     "NNNNNNNNNNNNN" to WS-Pair-Fails-Whole.
042700     move     spaces          to WS-Build-Reason.
042800     move     spaces          to WS-Build-Mismatch.
042900     move     zero            to WS-Fail-Cnt.
043000     move     1               to WS-Reason-Ptr.
043100     move     1               to WS-Mismatch-Ptr.
043200*
043300* Pair  1  ISIN~ISIN                     TEXT
043400     if       Cst-Isin not = Nbm-Isin
043500              set      WS-Pair-Failed (1) to true
043600              add      1 to WS-Fail-Cnt
043700              move     Cst-Isin to WS-Trim-Field
043800              PERFORM  ZZ300-Right-Trim
043900              string   "ISIN=" WS-Trim-Field (1:WS-Trim-Len)
044000                       " vs ISIN=" Nbm-Isin delimited by size
044100                       into WS-Clause
044200              PERFORM  EE100-Append-Reason.
044300*
044400* Pair  2  SEDOL~SEDOL                   TEXT
044500     if       Cst-Sedol not = Nbm-Sedol
044600              set      WS-Pair-Failed (2) to true
044700              add      1 to WS-Fail-Cnt
044800              move     Cst-Sedol to WS-Trim-Field
044900              PERFORM  ZZ300-Right-Trim
045000              string   "SEDOL=" WS-Trim-Field (1:WS-Trim-Len)
045100                       " vs SEDOL=" Nbm-Sedol delimited by size
045200                       into WS-Clause
045300              PERFORM  EE100-Append-Reason.
045400*
045500* Pair  3  NOMINAL_BASIS~NOMINAL_BASIS   TEXT
045600     if       Cst-Basis not = Nbm-Basis
045700              set      WS-Pair-Failed (3) to true
045800              add      1 to WS-Fail-Cnt
045900              move     Cst-Basis to WS-Trim-Field
046000              PERFORM  ZZ300-Right-Trim
046100              string   "NOMINAL_BASIS=" WS-Trim-Field
046150                       (1:WS-Trim-Len)
046200                       " vs NOMINAL_BASIS=" Nbm-Basis
046300                       delimited by size into WS-Clause
046400              PERFORM  EE100-Append-Reason.
046500*
046600* Pair  4  EX_DATE~EXDATE                DATE
046700     if       Cst-Ex-Date not = Nbm-Ex-Date
046800              set      WS-Pair-Failed (4) to true
046900              add      1 to WS-Fail-Cnt
047000              string   "EX_DATE=" Cst-Ex-Date
047100                       " vs EXDATE=" Nbm-Ex-Date
047200                       delimited by size into WS-Clause
047300              PERFORM  EE100-Append-Reason.
047400*
047500* Pair  5  PAY_DATE~PAYMENT_DATE         DATE
047600     if       Cst-Pay-Date not = Nbm-Pay-Date
047700              set      WS-Pair-Failed (5) to true
047800              add      1 to WS-Fail-Cnt
047900              string   "PAY_DATE=" Cst-Pay-Date
048000                       " vs PAYMENT_DATE=" Nbm-Pay-Date
048100                       delimited by size into WS-Clause
048200              PERFORM  EE100-Append-Reason.
048300*
048400* Pair  6  CURRENCIES~QUOTATION_CURRENCY CURR
048500     if       Cst-Currency not = Nbm-Currency
048600              set      WS-Pair-Failed (6) to true
048700              add      1 to WS-Fail-Cnt
048800              string   "CURRENCIES=" Cst-Currency
048900                       " vs QUOTATION_CURRENCY=" Nbm-Currency
049000                       delimited by size into WS-Clause
049100              PERFORM  EE100-Append-Reason.
049200*
049300* Pair  7  DIV_RATE~DIVIDENDS_PER_SHARE  RATE  tol 0.0001
049400     compute  WS-Num-Diff = Cst-Div-Rate - Nbm-Div-Rate.
049500     if       WS-Num-Diff < 0
049600              compute WS-Num-Diff = 0 - WS-Num-Diff.
049700     if       WS-Num-Diff > RC-Rate-Tolerance
049800              set      WS-Pair-Failed (7) to true
049900              add      1 to WS-Fail-Cnt
050000              move     Cst-Div-Rate to WS-Edit-Rate-1
050100              move     Nbm-Div-Rate to WS-Edit-Rate-2
050200              string   "DIV_RATE=" WS-Edit-Rate-1
050300                       " vs DIVIDENDS_PER_SHARE=" WS-Edit-Rate-2
050400                       delimited by size into WS-Clause
050500              PERFORM  EE100-Append-Reason.
050600*
050700* Pair  8  TAX_RATE~WTHTAX_RATE          RATE  tol 0.0001
050800     compute  WS-Num-Diff = Cst-Tax-Rate - Nbm-Tax-Rate.
050900     if       WS-Num-Diff < 0
051000              compute WS-Num-Diff = 0 - WS-Num-Diff.
051100     if       WS-Num-Diff > RC-Rate-Tolerance
051200              set      WS-Pair-Failed (8) to true
051300              add      1 to WS-Fail-Cnt
051400              move     Cst-Tax-Rate to WS-Edit-Rate-1
051500              move     Nbm-Tax-Rate to WS-Edit-Rate-2
051600              string   "TAX_RATE=" WS-Edit-Rate-1
051700                       " vs WTHTAX_RATE=" WS-Edit-Rate-2
051800                       delimited by size into WS-Clause
051900              PERFORM  EE100-Append-Reason.
052000*
052100* Pair  9  GROSS_AMOUNT~GROSS_AMOUNT_QUOTATION  MONEY tol 0.01
052200     compute  WS-Num-Diff = Cst-Gross-Amt - Nbm-Gross-Amt.
052300     if       WS-Num-Diff < 0
052400              compute WS-Num-Diff = 0 - WS-Num-Diff.
052500     if       WS-Num-Diff > RC-Money-Tolerance
052600              set      WS-Pair-Failed (9) to true
052700              add      1 to WS-Fail-Cnt
052800              move     Cst-Gross-Amt to WS-Edit-Money-1
052900              move     Nbm-Gross-Amt to WS-Edit-Money-2
053000              string   "GROSS_AMOUNT=" WS-Edit-Money-1
053050                       " vs GROSS_AMOUNT_QUOTATION="
053100                       WS-Edit-Money-2
053200                       delimited by size into WS-Clause
053300              PERFORM  EE100-Append-Reason.
053400*
053500* Pair 10  NET_AMOUNT_QC~NET_AMOUNT_QUOTATION   MONEY tol 0.01
053600     compute  WS-Num-Diff = Cst-Net-Amt-Qc - Nbm-Net-Amt-Qc.
053700     if       WS-Num-Diff < 0
053800              compute WS-Num-Diff = 0 - WS-Num-Diff.
053900     if       WS-Num-Diff > RC-Money-Tolerance
054000              set      WS-Pair-Failed (10) to true
054100              add      1 to WS-Fail-Cnt
054200              move     Cst-Net-Amt-Qc to WS-Edit-Money-1
054300              move     Nbm-Net-Amt-Qc to WS-Edit-Money-2
054400              string   "NET_AMOUNT_QC=" WS-Edit-Money-1
054500                       " vs NET_AMOUNT_QUOTATION=" WS-Edit-Money-2
054600                       delimited by size into WS-Clause
054700              PERFORM  EE100-Append-Reason.
054800*
054900* Pair 11  TAX~WTHTAX_COST_QUOTATION     MONEY tol 0.01
055000     compute  WS-Num-Diff = Cst-Tax-Amt - Nbm-Tax-Amt.
055100     if       WS-Num-Diff < 0
055200              compute WS-Num-Diff = 0 - WS-Num-Diff.
055300     if       WS-Num-Diff > RC-Money-Tolerance
055400              set      WS-Pair-Failed (11) to true
055500              add      1 to WS-Fail-Cnt
055600              move     Cst-Tax-Amt to WS-Edit-Money-1
055700              move     Nbm-Tax-Amt to WS-Edit-Money-2
055800              string   "TAX=" WS-Edit-Money-1
055850                       " vs WTHTAX_COST_QUOTATION="
055900                       WS-Edit-Money-2
056000                       delimited by size into WS-Clause
056100              PERFORM  EE100-Append-Reason.
056200*
056300* Pair 12  NET_AMOUNT_SC~NET_AMOUNT_SETTLEMENT  MONEY tol 0.01
056400     compute  WS-Num-Diff = Cst-Net-Amt-Sc - Nbm-Net-Amt-Sc.
056500     if       WS-Num-Diff < 0
056600              compute WS-Num-Diff = 0 - WS-Num-Diff.
056700     if       WS-Num-Diff > RC-Money-Tolerance
056800              set      WS-Pair-Failed (12) to true
056900              add      1 to WS-Fail-Cnt
057000              move     Cst-Net-Amt-Sc to WS-Edit-Money-1
057100              move     Nbm-Net-Amt-Sc to WS-Edit-Money-2
057200              string   "NET_AMOUNT_SC=" WS-Edit-Money-1
057250                       " vs NET_AMOUNT_SETTLEMENT="
057300                       WS-Edit-Money-2
057400                       delimited by size into WS-Clause
057500              PERFORM  EE100-Append-Reason.
057600*
057700* Pair 13  SETTLED_CURRENCY~SETTLEMENT_CURRENCY  CURR
057800     if       Cst-Settle-Ccy not = Nbm-Settle-Ccy
057900              set      WS-Pair-Failed (13) to true
058000              add      1 to WS-Fail-Cnt
058100              string   "SETTLED_CURRENCY=" Cst-Settle-Ccy
058200                       " vs SETTLEMENT_CURRENCY=" Nbm-Settle-Ccy
058300                       delimited by size into WS-Clause
058400              PERFORM  EE100-Append-Reason.
058500*
058600     if       WS-Fail-Cnt > zero
058700              add      1 to WS-Mismatch-Cnt
058800              move     WS-Cst-Key-Event to Brk-Event-Key
058900              move     WS-Cst-Key-Acct  to Brk-Bank-Acct
059000              move     "mismatch"        to Brk-Status
059100              move     WS-Build-Reason   to Brk-Reason
059200              PERFORM  FF100-Build-Mismatch-List
059300              move     WS-Build-Mismatch to Brk-Mismatch-Cols
059400              PERFORM  DD100-Write-Breaks
059500     else
059600              add      1 to WS-Clean-Cnt.
059700*
059800 CC100-Exit.  exit section.
059900*
060000 EE100-Append-Reason      SECTION.
060100*********************************
060200* Appends WS-Clause onto WS-Build-Reason, "; " separated, and
060300* clipped to the 200-byte field width by STRING's own overflow
060400* handling - BUSINESS RULES SS3.1 REASON construction.
060500     if       WS-Reason-Ptr > 1
060600              string   "; " delimited by size
060700                       into WS-Build-Reason
060800                       with pointer WS-Reason-Ptr
060900                       on overflow continue.
061000     string   WS-Clause delimited by size
061100              into WS-Build-Reason
061200              with pointer WS-Reason-Ptr
061300              on overflow continue.
061400     move     spaces to WS-Clause.
061500*
061600 EE100-Exit.  exit section.
061700*
061800 FF100-Build-Mismatch-List SECTION.
061900*********************************
062000* Comma-separated list of the LEFT~RIGHT tags of every failed
062100* pair, taken from RC-Pair-Table - BUSINESS RULES SS3.1
062200* MISMATCH-COLUMNS construction.
062300     move     1 to WS-Pair-Idx.
062400     PERFORM  FF110-One-Tag  13 times.
062500*
062600 FF100-Exit.  exit section.
062700*
062800 FF110-One-Tag            SECTION.
062900*********************************
063000     if       WS-Pair-Failed (WS-Pair-Idx)
063100              if       WS-Mismatch-Ptr > 1
063200                       string   ","  delimited by size
063300                                into WS-Build-Mismatch
063400                                with pointer WS-Mismatch-Ptr
063500                                on overflow continue
063600              end-if
063700              string   RC-Pair-Tag (WS-Pair-Idx)
063720                       delimited by space
063800                       into WS-Build-Mismatch
063900                       with pointer WS-Mismatch-Ptr
064000                       on overflow continue.
064100     add      1 to WS-Pair-Idx.
064200*
064300 FF110-Exit.  exit section.
064400*
064500 DD100-Write-Breaks       SECTION.
064600*********************************
064700* BATCH FLOW Unit B SS3 - adjacent duplicate rows (identical
064800* in every field) are suppressed; output is already in key
064900* order so an adjacent compare is all that is needed.
065000     if       WS-Have-Last
065100     and      Brk-Event-Key    = WS-Last-Event
065200     and      Brk-Bank-Acct    = WS-Last-Acct
065300     and      Brk-Status       = WS-Last-Status
065400     and      Brk-Reason       = WS-Last-Reason
065500     and      Brk-Mismatch-Cols = WS-Last-Mismatch
065600              continue
065700     else
065800              write    RC-Breaks-Record
065900              add      1 to WS-Breaks-Written-Cnt
066000              move     Brk-Event-Key      to WS-Last-Event
066100              move     Brk-Bank-Acct       to WS-Last-Acct
066200              move     Brk-Status          to WS-Last-Status
066300              move     Brk-Reason          to WS-Last-Reason
066400              move     Brk-Mismatch-Cols    to WS-Last-Mismatch
066500              set      WS-Have-Last to true.
066600*
066700 DD100-Exit.  exit section.
066800*
066900 ZZ300-Right-Trim         SECTION.
067000*********************************
067100* Hand-rolled trailing-blank trim - no FUNCTION TRIM in this
067200* shop's dialect.  Operates on WS-Trim-Field, sets WS-Trim-Len.
067300     move     40 to WS-Trim-Len.
067400     PERFORM  ZZ310-Trim-Loop
067500              until WS-Trim-Len = zero
067600              or    WS-Trim-Field (WS-Trim-Len:1) not = space.
067700*
067800 ZZ300-Exit.  exit section.
067900*
068000 ZZ310-Trim-Loop          SECTION.
068100*********************************
068200     subtract 1 from WS-Trim-Len.
068300*
068400 ZZ310-Exit.  exit section.
068500*
