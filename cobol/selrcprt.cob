000100* 20/03/26 vbc - Created.  132 col landscape run report.
000200     select  Print-File         assign  to "RCPRT"
000300             organization       is sequential
000400             file status        is RC-Prt-Status.
000500*
