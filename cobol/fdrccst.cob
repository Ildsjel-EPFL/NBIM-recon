000100* 18/03/26 vbc - Created.
000200 fd  RC-Custody-File
000300     block contains 0 records
000400     recording mode is f.
000500 copy "wsrccst.cob".
000600*
