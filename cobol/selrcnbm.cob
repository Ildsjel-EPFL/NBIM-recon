000100* 18/03/26 vbc - Created.
000200     select  RC-Nbim-File       assign  to "RCNBM"
000300             organization       is sequential
000400             access mode        is sequential
000500             file status        is RC-Nbm-Status.
000600*
