000100********************************************
000200*                                          *
000300*  Record Definition For RC Counts          *
000400*     Hand-off File                          *
000500*     RC010 (Unit B) writes 1 record,        *
000600*     RC020 reads it to open the combined     *
000700*     run report with Unit B's totals         *
000800********************************************
000900*  File size 52 bytes.
001000*
001100* 20/03/26 vbc - Created.
001200* 22/03/26 vbc - Added redefined table view for the report loop.
001300*
001400 01  RC-Counts-Record.
001500     03  Cnt-Counters.
001600         05  Cnt-Cst-Read        pic 9(7)   comp.
001700         05  Cnt-Nbm-Read        pic 9(7)   comp.
001800         05  Cnt-Matched         pic 9(7)   comp.
001900         05  Cnt-Clean           pic 9(7)   comp.
002000         05  Cnt-Mismatch        pic 9(7)   comp.
002100         05  Cnt-Miss-Nbm        pic 9(7)   comp.
002200         05  Cnt-Miss-Cst        pic 9(7)   comp.
002300         05  Cnt-Breaks-Written  pic 9(7)   comp.
002400     03  filler                  pic x(20).
002500*
002600 01  RC-Counts-Tbl redefines RC-Counts-Record.
002700     03  Cnt-Entry               pic 9(7)   comp  occurs 8.
002800     03  filler                  pic x(20).
002900*
