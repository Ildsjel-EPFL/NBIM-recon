000100*******************************************
000200*                                          *
000300*  Record Definition For Custody Booking    *
000400*           Extract                         *
000500*     Uses Cst-Event-Key + Cst-Bank-Acct     *
000600*     as the composite join key              *
000700*******************************************
000800* File size 177 bytes.
000900*
001000* One record per dividend event per bank account, as extracted
001100* from the custodian bank's own booking system.  Money & rate
001200* fields are stored packed - the custodian extract itself is
001300* delimited text but the batch contract normalises it to this
001400* fixed layout before the compare step ever sees it.
001500*
001600* 18/03/26 vbc - Created.
001700* 20/03/26 vbc - Settlement-side fields split from quotation-side.
001800*
001810* Cst-Event-Key  - corp-action event key.
001820* Cst-Bank-Acct  - bank account id.
001830* Cst-Basis      - nominal / share basis.
001840* Cst-Ex-Date, Cst-Pay-Date - ccyy-mm-dd.
001850* Cst-Currency   - quotation currency.
001860* Cst-Div-Rate   - per share.
001870* Cst-Tax-Rate   - wth tax %.
001880* Cst-Gross-Amt, Cst-Net-Amt-Qc, Cst-Tax-Amt - quotation ccy.
001890* Cst-Net-Amt-Sc - settlement ccy.
001900 01  RC-Custody-Record.
002000     03  Cst-Event-Key       pic x(20).
002100     03  Cst-Bank-Acct       pic x(20).
002200     03  Cst-Isin            pic x(12).
002300     03  Cst-Sedol           pic x(7).
002400     03  Cst-Basis           pic x(15).
002500     03  Cst-Ex-Date         pic x(10).
002600     03  Cst-Pay-Date        pic x(10).
002700     03  Cst-Currency        pic x(3).
002800     03  Cst-Div-Rate        pic s9(7)v9(6)   comp-3.
002900     03  Cst-Tax-Rate        pic s9(3)v9(6)   comp-3.
003000     03  Cst-Gross-Amt       pic s9(13)v99    comp-3.
003100     03  Cst-Net-Amt-Qc      pic s9(13)v99    comp-3.
003200     03  Cst-Tax-Amt         pic s9(13)v99    comp-3.
003300     03  Cst-Net-Amt-Sc      pic s9(13)v99    comp-3.
003400     03  Cst-Settle-Ccy      pic x(3).
003500     03  filler              pic x(33).
003600*
