000100* 20/03/26 vbc - Created.
000200     select  RC-Counts-File     assign  to "RCCNT"
000300             organization       is sequential
000400             access mode        is sequential
000500             file status        is RC-Cnt-Status.
000600*
