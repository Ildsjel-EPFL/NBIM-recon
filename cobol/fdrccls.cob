000100* 19/03/26 vbc - Created.
000200 fd  RC-Class-File
000300     block contains 0 records
000400     recording mode is f.
000500 copy "wsrccls.cob".
000600*
