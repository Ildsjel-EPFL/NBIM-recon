000100* 20/03/26 vbc - Created.
000200 fd  RC-Counts-File
000300     block contains 0 records
000400     recording mode is f.
000500 copy "wsrccnt.cob".
000600*
